000100*****************************************************
000200*                                                    *
000300*   Record Definition For PV Load Profile File      *
000400*       Input, one occurrence per 15 minute period   *
000500*                                                    *
000600*****************************************************
000700* File size 37 bytes.
000800*
000900* THIS LAYOUT COMES FROM THE METER READ VENDOR FEED, DO NOT
001000* CHANGE FIELD WIDTHS WITHOUT CHECKING SITE ENGINEERING FIRST.
001100*
001200* 04/02/26 rjt - Created.
001300* 09/02/26 rjt - Added Pv-Timestamp-Ymd redefines for month break.
001400*
001500 01  PV-Profile-Record.
001600     03  PV-Timestamp           pic x(16).
001700*                                   YYYY-MM-DD HH:MM as delivered.
001800     03  PV-Timestamp-Ymd redefines PV-Timestamp.
001900         05  PV-Time-Year       pic 9(4).
002000         05  filler             pic x.
002100         05  PV-Time-Month      pic 99.
002200         05  filler             pic x.
002300         05  PV-Time-Day        pic 99.
002400         05  filler             pic x.
002500         05  PV-Time-Hour       pic 99.
002600         05  filler             pic x.
002700         05  PV-Time-Min        pic 99.
002800     03  PV-Energy-Kwh          pic S9(7)v9(4).
002900*                                   Energy this qtr hour, kWh.
003000     03  filler                 pic x(10).

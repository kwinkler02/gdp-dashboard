000100*****************************************************
000200*                                                    *
000300*   Record Definition For Pv Parm File              *
000400*       One record per run, flat sequential file     *
000500*                                                    *
000600*****************************************************
000700*
000800* File size 61 bytes.
000900*
001000* Holds the run parameters entered at setup for the
001100* clipping run - inverter cap and the EEG tariff paid.
001200* These do not change intra year unless the tariff
001300* contract itself is amended - see PV002 note below.
001400*
001500* 05/02/26 rjt - Created.
001600* 18/02/26 rjt - PV002 Tariff now held to 2 decimals only,
001700*                site confirmed EEG contracts never quote
001800*                more than whole cents.
001900*
002000 01  PV-Parm-Record.
002100     03  PV-Parm-Block.
002200         05  PV-Parm-Run-Year       pic 9(4).
002300         05  PV-Parm-Cap-Kw         pic 9(5)v99      comp-3.
002400*                                       Max inverter power, kW.
002500         05  PV-Parm-Tariff-Ct      pic 9(3)v99      comp-3.
002600*                                       EEG tariff, ct per kWh.
002700     03  filler                     pic x(50).

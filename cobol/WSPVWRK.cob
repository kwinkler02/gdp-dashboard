000100*****************************************************
000200*                                                    *
000300*   Record Definition For Pv Work File              *
000400*       Hand off from PV000 (build) to PVRPT (print)*
000500*       One totals record, then up to 12 month rows  *
000600*                                                    *
000700*****************************************************
000800* File size 68 bytes.
000900*
001000* 06/02/26 rjt - Created, replaces the temp array PV000 used
001100*                to hand PVRPT the year before this file was
001200*                added - too fragile once the two programs
001300*                had to run as separate job steps.
001400*
001500 01  PV-Work-Record.
001600     03  Wk-Rec-Type            pic x.
001700         88  Wk-Is-Totals-Rec       value "T".
001800         88  Wk-Is-Month-Rec        value "M".
001900     03  Wk-Totals-Group.
002000         05  Wk-Eeg-Revenue-Eur pic S9(9)v9(2)   comp-3.
002100         05  Wk-Lost-Revenue-Eur pic S9(9)v9(2)  comp-3.
002200         05  Wk-Curtailed-Hours pic S9(5)v9(2)   comp-3.
002300         05  Wk-Pv-Energy-Kwh   pic S9(9)v9(4)   comp-3.
002400         05  Wk-Lost-Energy-Kwh pic S9(9)v9(4)   comp-3.
002500         05  Wk-Gen-Energy-Kwh  pic S9(9)v9(4)   comp-3.
002600         05  Wk-Lost-Pct        pic S9(3)v9(2)   comp-3.
002700         05  filler             pic x(15).
002800     03  Wk-Month-Group redefines Wk-Totals-Group.
002900         05  Wk-Year-Month      pic x(7).
003000         05  Wk-Ym-Redef redefines Wk-Year-Month.
003100             07  Wk-Yr          pic 9(4).
003200             07  filler         pic x.
003300             07  Wk-Mo          pic 99.
003400         05  Wk-Lost-Kwh        pic S9(9)v9(4)   comp-3.
003500         05  filler             pic x(24).
003600     03  filler                 pic x(12).

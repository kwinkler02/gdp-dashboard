000100*****************************************************
000200*                                                    *
000300*   Record Definition For Day Ahead Price File      *
000400*       Input, one occurrence per 15 minute period   *
000500*     Positionally matched to the PV profile file    *
000600*                                                    *
000700*****************************************************
000800* File size 33 bytes.
000900*
001000* 04/02/26 rjt - Created.
001100* 10/02/26 rjt - Confirmed price may be negative, sign kept.
001200*
001300 01  Price-Record.
001400     03  Prc-Timestamp          pic x(16).
001500*                                   YYYY-MM-DD HH:MM, same clock.
001600     03  Prc-Timestamp-Ymd redefines Prc-Timestamp.
001700         05  Prc-Time-Year      pic 9(4).
001800         05  filler             pic x.
001900         05  Prc-Time-Month     pic 99.
002000         05  filler             pic x.
002100         05  Prc-Time-Day       pic 99.
002200         05  filler             pic x.
002300         05  Prc-Time-Hour      pic 99.
002400         05  filler             pic x.
002500         05  Prc-Time-Min       pic 99.
002600     03  Prc-Eur-Per-Mwh        pic S9(5)v9(2).
002700*                                   Day ahead price, EUR per MWH.
002800     03  filler                 pic x(10).

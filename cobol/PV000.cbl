000100****************************************************************
000200*                                                               *
000300*                PV Plant Clipping And EEG Batch                *
000400*           Build Phase - Reads Profile, Prices, Parms          *
000500*                                                               *
000600****************************************************************
000700*
000800 identification          division.
000900*========================
001000*
001100 program-id.             PV000.
001200 author.                 Robert J Tanner.
001300 installation.           Applewood Computers - Renewables Bureau.
001400 date-written.           04/02/1986.
001500 date-compiled.
001600 security.               Copyright (C) 1986-2026 and later by
001700                          Applewood Computers Renewables Bureau,
001800                          all rights reserved.
001900*
002000*    Remarks.            Reads the year's PV load profile and the
002100*                         matching day ahead price file, applies
002200*                         the inverter clipping cap, works out the
002300*                         EEG revenue earned, the revenue and
002400*                         energy lost to clipping, and the hours
002500*                         curtailed by negative prices.  Builds
002600*                         the monthly clipping loss table by
002700*                         control break on year/month of the
002800*                         profile timestamp.  Hands the totals and
002900*                         the monthly table to PVRPT via PVWORK.
003000*
003100*    Version.            See Prog-Name in Working-Storage.
003200*
003300*    Called modules.     None.
003400*
003500*    Files used.         PVPROF   PV load profile, input.
003600*                         PVPRICE  Day ahead prices, input.
003700*                         PVPARM   Run parameters, input.
003800*                         PVWORK   Totals/monthly hand off, out.
003900*
004000*    Error messages used.
004100*                         PV101 - PV105.
004200*
004300* Changes:
004400* 04/02/86 rjt -     Created for the Elmwood array pilot run.
004500* 19/06/87 rjt -     Bug: clipped energy went negative when the
004600*                     profile carried a negative overnight read.
004700*                     Per Eng dept CAP is only ever a ceiling,
004800*                     floor left alone - see Bus Rule 2.
004900* 02/03/91 rjt -     Added negative price curtailment counter,
005000*                     FERC filing wants curtailed hours now.
005100* 14/11/94 rjt -     Y2K.  Pv-Time-Year widened to 4 digits, all
005200*                     4 digit compares checked against test decks.
005300* 21/01/99 rjt - .01 Second Y2K pass - Parm-Run-Year widened too
005400*                     and rechecked against the two digit legacy
005500*                     parm file still in use at Site 2.
005600* 08/05/03 dlk - .02 Site 2 legacy parm file retired, PV-Parm
005700*                     record now four digit year everywhere.
005800* 30/09/07 dlk - .03 Tariff accumulation moved to cents inside
005900*                     per Accounts request PV044 - euro rounding
006000*                     was drifting a few cents over a year run.
006100* 17/02/09 rjt - .04 Added PVWORK hand off file so PVRPT can run
006200*                     as its own job step overnight instead of
006300*                     being called in line - easier to rerun
006400*                     just the print if the report layout moves.
006500* 06/02/26 rjt - 1.0  Tidy up for the current Renewables Bureau
006600*                     copybook standard, split record layouts
006700*                     into WSPVPRF/WSPVPRC/WSPVPRM/WSPVTOT/WORK.
006800* 13/02/26 rjt - 1.1  PV105 added.  Vendor feed has twice sent us
006900*                     a corrupt timestamp field after a meter
007000*                     firmware upgrade - year/month now checked
007100*                     numeric before the control break uses them.
007200*                     Upsi-0 test mode echoes the held parms.
007300* 26/03/26 rjt - 1.2  Fix: monthly table was printing "YYYY MM",
007400*                     Ws-Cur-Ym-Redef's separator byte was never
007500*                     given the hyphen, ticket PV051 off Accounts
007600*                     when they queried the report format.
007700*
007800****************************************************************
007900*
008000 environment              division.
008100*========================
008200*
008300 configuration            section.
008400 special-names.
008500     class Pv-Numeric-Class is "0123456789"
008600     upsi-0 on status is Pv-Test-Mode-On
008700            off status is Pv-Test-Mode-Off.
008800*
008900 input-output             section.
009000 file-control.
009100     select PV-Profile-File   assign to "PVPROF"
009200                               organization is line sequential
009300                               file status  is Ws-Pv-Status.
009400     select Price-File        assign to "PVPRICE"
009500                               organization is line sequential
009600                               file status  is Ws-Prc-Status.
009700     select Parm-File         assign to "PVPARM"
009800                               organization is line sequential
009900                               file status  is Ws-Parm-Status.
010000     select PV-Work-File      assign to "PVWORK"
010100                               organization is line sequential
010200                               file status  is Ws-Wrk-Status.
010300*
010400 data                     division.
010500*========================
010600*
010700 file section.
010800*
010900 fd  PV-Profile-File.
011000     copy "WSPVPRF.cob".
011100*
011200 fd  Price-File.
011300     copy "WSPVPRC.cob".
011400*
011500 fd  Parm-File.
011600     copy "WSPVPRM.cob".
011700*
011800 fd  PV-Work-File.
011900     copy "WSPVWRK.cob".
012000*
012100 working-storage          section.
012200*------------------------
012300 77  Prog-Name            pic x(15)  value "PV000 (1.2)".
012400*
012500 copy "WSPVTOT.cob".
012600*
012700 01  WS-Switches.
012800     03  Ws-Eof-Sw         pic x      value "N".
012900         88  Ws-Eof-Yes               value "Y".
013000     03  Ws-First-Rec-Sw   pic x      value "Y".
013100         88  Ws-First-Rec             value "Y".
013200     03  filler            pic x(08).
013300*
013400 01  WS-File-Status.
013500     03  Ws-Pv-Status      pic xx     value "00".
013600     03  Ws-Prc-Status     pic xx     value "00".
013700     03  Ws-Parm-Status    pic xx     value "00".
013800     03  Ws-Wrk-Status     pic xx     value "00".
013900     03  filler            pic x(08).
014000*
014100 01  WS-Held-Parms.
014200     03  Ws-Cap-Kw         pic 9(5)v99     comp-3  value zero.
014300     03  Ws-Tariff-Ct      pic 9(3)v99     comp-3  value zero.
014400     03  filler            pic x(10).
014500*
014600 01  WS-Calc-Fields.
014700     03  Ws-Power-Kw       pic S9(7)v9(4)  comp-3  value zero.
014800     03  Ws-Clip-Power-Kw  pic S9(7)v9(4)  comp-3  value zero.
014900     03  Ws-Clip-Kwh       pic S9(9)v9(4)  comp-3  value zero.
015000     03  Ws-Lost-Kwh       pic S9(9)v9(4)  comp-3  value zero.
015100     03  Ws-Price-Ct       pic S9(4)v9(3)  comp-3  value zero.
015200     03  Ws-Eeg-Ct-Iv      pic S9(7)v9(2)  comp-3  value zero.
015300     03  Ws-Lost-Ct-Iv     pic S9(7)v9(2)  comp-3  value zero.
015400     03  filler            pic x(10).
015500*
015600 01  WS-Cents-Accum.
015700     03  Ws-Eeg-Ct-Accum   pic S9(11)v9(2) comp-3  value zero.
015800     03  Ws-Lost-Ct-Accum  pic S9(11)v9(2) comp-3  value zero.
015900     03  Ws-Curtail-Count  pic 9(7)        comp    value zero.
016000     03  filler            pic x(10).
016100*
016200 01  WS-Month-Break.
016300     03  Ws-Prev-Ym        pic x(7)   value spaces.
016400     03  Ws-Month-Accum    pic S9(9)v9(4)  comp-3  value zero.
016500     03  Ws-Cur-Ym         pic x(7)   value spaces.
016600     03  Ws-Cur-Ym-Redef redefines Ws-Cur-Ym.
016700         05  Ws-Cur-Yr     pic 9(4).
016800         05  Ws-Cur-Ym-Dash pic x.
016900         05  Ws-Cur-Mo     pic 99.
017000     03  filler            pic x(10).
017100*
017200 01  Error-Messages.
017300     03  Pv101             pic x(45)
017400         value "PV101 Parameter file not found - aborting".
017500     03  Pv102             pic x(45)
017600         value "PV102 PV profile file not found - aborting".
017700     03  Pv103             pic x(45)
017800         value "PV103 Price file not found - aborting".
017900     03  Pv104             pic x(45)
018000         value "PV104 Unable to open PVWORK output file".
018100     03  Pv105             pic x(45)
018200         value "PV105 Profile timestamp not numeric - aborting".
018300     03  filler            pic x(05).
018400*
018500 procedure division.
018600*===================
018700*
018800*    Driver paragraph - open, hold the run parms, prime the read,
018900*    process every profile/price pair to EOF, derive the totals,
019000*    hand everything to PVRPT via PVWORK, close down clean.
019100*
019200 aa000-Main-Rtn.
019300     display  Prog-Name " starting".
019400     perform  bb000-Open-Rtn.
019500*
019600*    Cap/tariff must be in Ws-Held-Parms before the first calc,
019700*    Parm-File is a one record file so it is read once and closed
019800*    here rather than carried through the main read loop below.
019900*
020000     perform  bb100-Get-Parms-Rtn.
020100     perform  cc000-Read-Pair-Rtn thru cc000-Exit.
020200*
020300*    Loop terminates on Ws-Eof-Yes, set by cc000 when either the
020400*    profile or the price file runs out - the two files are
020500*    positionally matched so they always end together.
020600*
020700     perform  dd000-Process-Rtn thru dd000-Exit
020800              until Ws-Eof-Yes.
020900     perform  ee000-Derive-Totals-Rtn thru ee000-Exit.
021000     perform  ff000-Write-Work-Rtn thru ff000-Exit.
021100     perform  zz000-Close-Rtn.
021200     display  Prog-Name " ended normally".
021300     stop     run.
021400*
021500*    Opens all four files in a fixed order so the abort message
021600*    always names the actual file that failed, not a later one.
021700*    PV-Work-File is opened last since it is the only output file
021800*    and there is no point creating it if an input open failed.
021900*
022000 bb000-Open-Rtn.
022100     open     input  PV-Profile-File.
022200     if       Ws-Pv-Status not = "00"
022300              display  Pv102
022400              go to    zz900-Abort-Rtn.
022500     open     input  Price-File.
022600     if       Ws-Prc-Status not = "00"
022700              display  Pv103
022800              go to    zz900-Abort-Rtn.
022900     open     input  Parm-File.
023000     if       Ws-Parm-Status not = "00"
023100              display  Pv101
023200              go to    zz900-Abort-Rtn.
023300     open     output PV-Work-File.
023400     if       Ws-Wrk-Status not = "00"
023500              display  Pv104
023600              go to    zz900-Abort-Rtn.
023700*
023800*    Parm-File carries one record per run - cap kW and tariff
023900*    ct/kWh - so it is read and closed here rather than held open
024000*    for the duration, freeing the logical unit for the rest of
024100*    the step.  Upsi-0 test mode echoes what was picked up so an
024200*    operator can confirm the right parm deck was mounted before
024300*    the full run grinds through a year of 15 minute intervals.
024400*
024500 bb100-Get-Parms-Rtn.
024600     read     Parm-File
024700              at end
024800              display  Pv101
024900              go to    zz900-Abort-Rtn.
025000     move     PV-Parm-Cap-Kw    to Ws-Cap-Kw.
025100     move     PV-Parm-Tariff-Ct to Ws-Tariff-Ct.
025200     close    Parm-File.
025300     if       Pv-Test-Mode-On
025400              display  "PV000 TEST - Cap-Kw    = " Ws-Cap-Kw
025500              display  "PV000 TEST - Tariff-Ct = " Ws-Tariff-Ct
025600     end-if.
025700*
025800*    Reads one profile record and its matching price record.
025900*    Either file hitting AT END ends the run - see aa000 note.
026000*    Pv-Numeric-Class guards the control break in dd300 against
026100*    a corrupt vendor timestamp - see PV105 in the change log,
026200*    the meter firmware upgrade sent us a bad field twice before
026300*    this check went in and the old code just abended in dd300.
026400*
026500 cc000-Read-Pair-Rtn.
026600     read     PV-Profile-File
026700              at end
026800              move     "Y" to Ws-Eof-Sw
026900              go to    cc000-Exit.
027000     if       PV-Time-Year is not Pv-Numeric-Class
027100        or    PV-Time-Month is not Pv-Numeric-Class
027200              display  Pv105
027300              go to    zz900-Abort-Rtn.
027400     read     Price-File
027500              at end
027600              move     "Y" to Ws-Eof-Sw
027700              go to    cc000-Exit.
027800 cc000-Exit.
027900     exit.
028000*
028100*    One interval through the calc, accumulate, and monthly break
028200*    paragraphs, then prime the next pair - the shape PV000 has
028300*    used since the pilot run, kept rather than folded in line so
028400*    each business rule stays its own separately testable step.
028500*
028600 dd000-Process-Rtn.
028700     perform  dd100-Calc-Rtn thru dd100-Exit.
028800     perform  dd200-Accum-Rtn thru dd200-Exit.
028900     perform  dd300-Month-Break-Rtn thru dd300-Exit.
029000     perform  cc000-Read-Pair-Rtn thru cc000-Exit.
029100 dd000-Exit.
029200     exit.
029300*
029400*    Bus Rule 1,2,3,4 - power conversion, clipping, delivered and
029500*    lost energy for one 15 minute interval.
029600*
029700 dd100-Calc-Rtn.
029800*
029900*    Kwh reading times 4 gives instantaneous kW for the quarter
030000*    hour.  Cap is a ceiling only, per the 19/06/87 bug fix note
030100*    above - a low or negative overnight read is never clipped up
030200*    to the cap, it passes through Ws-Clip-Power-Kw unchanged.
030300*
030400     compute  Ws-Power-Kw = PV-Energy-Kwh * 4.
030500     if       Ws-Power-Kw > Ws-Cap-Kw
030600              move     Ws-Cap-Kw      to Ws-Clip-Power-Kw
030700     else
030800              move     Ws-Power-Kw    to Ws-Clip-Power-Kw
030900     end-if.
031000*
031100*    Back to kWh for the interval, then whatever the inverter cap
031200*    took off the top is the lost energy for this interval.
031300*
031400     compute  Ws-Clip-Kwh = Ws-Clip-Power-Kw / 4.
031500     compute  Ws-Lost-Kwh = PV-Energy-Kwh - Ws-Clip-Kwh.
031600*
031700*    Bus Rule 5 - price conversion, EUR per MWH to CT per KWH.
031800*    Divide by 10 does both the MWH-to-KWH scale and the
031900*    EUR-to-cent scale in the one move, house shorthand.
032000*
032100     compute  Ws-Price-Ct = Prc-Eur-Per-Mwh / 10.
032200 dd100-Exit.
032300     exit.
032400*
032500*    Bus Rule 6,7,8 - tariff revenue, lost revenue, curtailment.
032600*    Revenue held in cents until end of run per PV044 change.
032700*
032800 dd200-Accum-Rtn.
032900*
033000*    Revenue on what was actually delivered, and separately what
033100*    was lost to clipping, both at the flat EEG tariff rate.
033200*
033300     compute  Ws-Eeg-Ct-Iv rounded =
033400              Ws-Clip-Kwh * Ws-Tariff-Ct.
033500     compute  Ws-Lost-Ct-Iv rounded =
033600              Ws-Lost-Kwh * Ws-Tariff-Ct.
033700*
033800*    EEG revenue only accrues while the day ahead price is above
033900*    zero - Bus Rule 7, plant is curtailed off the grid on
034000*    negative price intervals and earns nothing for them.  Lost
034100*    revenue accrues every interval regardless of price sign,
034200*    since it represents energy the panels made but never sold.
034300*
034400     if       Ws-Price-Ct > zero
034500              add      Ws-Eeg-Ct-Iv  to Ws-Eeg-Ct-Accum
034600     end-if.
034700     add      Ws-Lost-Ct-Iv to Ws-Lost-Ct-Accum.
034800*
034900*    Curtailment counter only increments when the plant actually
035000*    had energy to sell and the price was negative - an interval
035100*    with zero generation is not a curtailment event.
035200*
035300     if       PV-Energy-Kwh > zero
035400        and   Ws-Price-Ct < zero
035500              add      1 to Ws-Curtail-Count
035600     end-if.
035700     add      PV-Energy-Kwh to Tot-Pv-Energy-Kwh.
035800     add      Ws-Lost-Kwh   to Tot-Lost-Energy-Kwh.
035900     add      Ws-Clip-Kwh   to Tot-Gen-Energy-Kwh.
036000 dd200-Exit.
036100     exit.
036200*
036300*    Monthly loss aggregation (control break) - breaks on change
036400*    of Pv-Time-Year/Pv-Time-Month taken off the profile record.
036500*
036600 dd300-Month-Break-Rtn.
036700     move     PV-Time-Year to Ws-Cur-Yr.
036800     move     PV-Time-Month to Ws-Cur-Mo.
036900*
037000*    26/03/26 rjt - Ws-Cur-Ym-Redef's middle byte was left as the
037100*    picture clause's initial space, so the break value and every
037200*    Ml-Year-Month/Wk-Year-Month row carried off it printed
037300*    "YYYY MM" not "YYYY-MM" - the hyphen has to be moved in
037400*    explicitly, it is not implied by sitting the year and month
037500*    subfields either side of the filler.
037600*
037700     move     "-" to Ws-Cur-Ym-Dash.
037800*
037900*    Year/month changed since the last interval - flush whatever
038000*    was accumulated for the month just ended (skipped on the
038100*    very first record, there is nothing to flush yet), then
038200*    start a fresh accumulator for the new month.
038300*
038400     if       Ws-Cur-Ym not = Ws-Prev-Ym
038500              if       not Ws-First-Rec
038600                       perform dd310-Flush-Month-Rtn
038700                               thru dd310-Exit
038800              end-if
038900              move     "N" to Ws-First-Rec-Sw
039000              move     Ws-Cur-Ym to Ws-Prev-Ym
039100              move     zero to Ws-Month-Accum
039200     end-if.
039300     add      Ws-Lost-Kwh to Ws-Month-Accum.
039400 dd300-Exit.
039500     exit.
039600*
039700*    Appends one row to Pv-Monthly-Table - the table is sized for
039800*    12 months, a full calendar year of profile input, one break
039900*    per month by construction so it never has cause to overflow.
040000*
040100 dd310-Flush-Month-Rtn.
040200     add      1 to Pv-Month-Count.
040300     set      Pv-Month-Idx to Pv-Month-Count.
040400     move     Ws-Prev-Ym    to Ml-Year-Month (Pv-Month-Idx).
040500     move     Ws-Month-Accum to Ml-Lost-Kwh  (Pv-Month-Idx).
040600 dd310-Exit.
040700     exit.
040800*
040900*    Bus Rule 9,10,11 - final totals, loss percentage, curtailed
041000*    hours, euro conversion out of the cents accumulators, and
041100*    flush of the last month still sitting in Ws-Month-Accum.
041200*
041300 ee000-Derive-Totals-Rtn.
041400*
041500*    The last month in the run never sees a year/month change to
041600*    trigger dd300's own flush, so it is flushed explicitly here
041700*    once the main read loop has exhausted both input files.
041800*
041900     if       not Ws-First-Rec
042000              perform dd310-Flush-Month-Rtn thru dd310-Exit
042100     end-if.
042200*
042300*    Zero guard - an empty profile file would otherwise divide by
042400*    zero computing the loss percentage below.
042500*
042600     if       Tot-Pv-Energy-Kwh = zero
042700              move     zero to Tot-Lost-Pct
042800     else
042900              compute  Tot-Lost-Pct rounded =
043000                       (Tot-Lost-Energy-Kwh / Tot-Pv-Energy-Kwh)
043100                       * 100
043200     end-if.
043300*
043400*    Curtailed hours off the quarter hour counter, and both
043500*    revenue totals converted back out of the cents accumulators
043600*    they were held in through the run - see PV044 note above.
043700*
043800     compute  Tot-Curtailed-Hours rounded = Ws-Curtail-Count / 4.
043900     compute  Tot-Eeg-Revenue-Eur rounded =
044000              Ws-Eeg-Ct-Accum / 100.
044100     compute  Tot-Lost-Revenue-Eur rounded =
044200              Ws-Lost-Ct-Accum / 100.
044300 ee000-Exit.
044400     exit.
044500*
044600*    Writes the single totals record, record type "T", followed
044700*    by up to 12 monthly detail rows, record type "M" - PVRPT
044800*    tells the two apart on Wk-Rec-Type, see WSPVWRK.cob.
044900*
045000 ff000-Write-Work-Rtn.
045100     move     "T" to Wk-Rec-Type.
045200     move     Tot-Eeg-Revenue-Eur  to Wk-Eeg-Revenue-Eur.
045300     move     Tot-Lost-Revenue-Eur to Wk-Lost-Revenue-Eur.
045400     move     Tot-Curtailed-Hours  to Wk-Curtailed-Hours.
045500     move     Tot-Pv-Energy-Kwh    to Wk-Pv-Energy-Kwh.
045600     move     Tot-Lost-Energy-Kwh  to Wk-Lost-Energy-Kwh.
045700     move     Tot-Gen-Energy-Kwh   to Wk-Gen-Energy-Kwh.
045800     move     Tot-Lost-Pct         to Wk-Lost-Pct.
045900     write    PV-Work-Record.
046000     perform  ff100-Write-Month-Rtn thru ff100-Exit
046100              varying Pv-Month-Idx from 1 by 1
046200              until Pv-Month-Idx > Pv-Month-Count.
046300 ff000-Exit.
046400     exit.
046500*
046600*    One monthly detail row per pass, Wk-Month-Group redefines
046700*    the same storage Wk-Totals-Group used for the totals record
046800*    above, so Wk-Rec-Type has to be reset to "M" on every row.
046900*
047000 ff100-Write-Month-Rtn.
047100     move     "M" to Wk-Rec-Type.
047200     move     Ml-Year-Month (Pv-Month-Idx) to Wk-Year-Month.
047300     move     Ml-Lost-Kwh   (Pv-Month-Idx) to Wk-Lost-Kwh.
047400     write    PV-Work-Record.
047500 ff100-Exit.
047600     exit.
047700*
047800*    Normal end of run - Parm-File is not listed here, it was
047900*    already closed by bb100 once the parms were picked up.
048000*
048100 zz000-Close-Rtn.
048200     close    PV-Profile-File
048300              Price-File
048400              PV-Work-File.
048500*
048600*    Abort path closes everything that could conceivably still
048700*    be open at the point of failure - closing a file that was
048800*    never opened is harmless, cheaper than tracking which of
048900*    the four opens in bb000 actually succeeded.
049000*
049100 zz900-Abort-Rtn.
049200     close    PV-Profile-File
049300              Price-File
049400              Parm-File
049500              PV-Work-File.
049600     stop     run.

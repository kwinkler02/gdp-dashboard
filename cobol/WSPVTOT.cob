000100*****************************************************
000200*                                                    *
000300*   Working Storage - Run Totals And Monthly Table  *
000400*       Used by PV000 while it drives the profile   *
000500*                                                    *
000600*****************************************************
000700*
000800* 05/02/26 rjt - Created.
000900* 12/02/26 rjt - Split Pv-Monthly-Table out of Pv-Summary-Totals
001000*                so the month array can occurs separately.
001100*
001200 01  PV-Summary-Totals.
001300     03  Tot-Eeg-Revenue-Eur   pic S9(9)v9(2)  comp-3 value zero.
001400     03  Tot-Lost-Revenue-Eur  pic S9(9)v9(2)  comp-3 value zero.
001500     03  Tot-Curtailed-Hours   pic S9(5)v9(2)  comp-3 value zero.
001600     03  Tot-Pv-Energy-Kwh     pic S9(9)v9(4)  comp-3 value zero.
001700     03  Tot-Lost-Energy-Kwh   pic S9(9)v9(4)  comp-3 value zero.
001800     03  Tot-Gen-Energy-Kwh    pic S9(9)v9(4)  comp-3 value zero.
001900     03  Tot-Lost-Pct          pic S9(3)v9(2)  comp-3 value zero.
002000     03  filler                pic x(10).
002100*
002200 01  PV-Monthly-Table.
002300     03  Pv-Month-Count        pic 99          comp   value zero.
002400     03  Pv-Month-Entry occurs 12 times indexed by Pv-Month-Idx.
002500         05  Ml-Year-Month      pic x(7).
002600*                                   YYYY-MM of the break.
002700         05  Ml-Year-Month-Redef redefines Ml-Year-Month.
002800             07  Ml-Yr          pic 9(4).
002900             07  filler         pic x.
003000             07  Ml-Mo          pic 99.
003100         05  Ml-Lost-Kwh        pic S9(9)v9(4)   comp-3.
003200     03  filler                 pic x(04).

000100****************************************************************
000200*                                                               *
000300*                PV Plant Clipping And EEG Batch                *
000400*        Print Phase - Wirtschaftlichkeitsanalyse Report        *
000500*                                                               *
000600****************************************************************
000700*
000800 identification          division.
000900*========================
001000*
001100 program-id.             PVRPT.
001200 author.                 Robert J Tanner.
001300 installation.           Applewood Computers - Renewables Bureau.
001400 date-written.           11/02/1986.
001500 date-compiled.
001600 security.               Copyright (C) 1986-2026 and later by
001700                          Applewood Computers Renewables Bureau,
001800                          all rights reserved.
001900*
002000*    Remarks.            Reads the totals and monthly loss rows
002100*                         PV000 left in PVWORK and prints the
002200*                         PV Wirtschaftlichkeitsanalyse report -
002300*                         monetary block, energetic block and the
002400*                         clipping loss by month table.  Site is
002500*                         German so figures print decimal comma,
002600*                         dot for the thousands, per client spec.
002700*
002800*    Version.            See Prog-Name in Working-Storage.
002900*
003000*    Called modules.     None.
003100*
003200*    Files used.         PVWORK   Totals/monthly hand off, input.
003300*                         PVREPT   Printed analysis, output.
003400*
003500*    Error messages used.
003600*                         PV201 - PV202.
003700*
003800* Changes:
003900* 11/02/86 rjt -     Created for the Elmwood array pilot run.
004000* 30/09/07 dlk - .01 German punctuation now swapped after the
004100*                     edit move - see Zz900, rather than setting
004200*                     Decimal-Point Is Comma for the whole run,
004300*                     which upset the two USA sites on the same
004400*                     load module set.
004500* 05/06/12 rjt - .02 Curtailed hours now rounded to 1 decimal
004600*                     before the edit, was truncating before.
004700* 09/03/19 dlk - .03 No grand total line on the monthly table,
004800*                     Accounts confirmed summary block covers it.
004900* 06/02/26 rjt - 1.0  Tidy up for the current Renewables Bureau
005000*                     copybook standard, reads the WSPVWRK
005100*                     layout PV000 now writes.
005200* 13/02/26 rjt - 1.1  C01 top of form ahead of the heading line,
005300*                     dropped the unused Pv-Alpha-Class.  Upsi-0
005400*                     test mode now echoes the held totals.
005500* 26/03/26 rjt - 1.2  Backed out the 12/02/26 plant-name heading
005600*                     line - Sales confirmed the printed layout
005700*                     never carried a plant name, PVPARM stays a
005800*                     two field run parameter record, PV000's own
005900*                     copy is the only one read.
006000*
006100****************************************************************
006200*
006300 environment              division.
006400*========================
006500*
006600 configuration            section.
006700 special-names.
006800     c01 is Pv-Top-Of-Form
006900     upsi-0 on status is Pv-Test-Mode-On
007000            off status is Pv-Test-Mode-Off.
007100*
007200 input-output             section.
007300 file-control.
007400     select PV-Work-File      assign to "PVWORK"
007500                               organization is line sequential
007600                               file status  is Ws-Wrk-Status.
007700     select Print-File        assign to "PVREPT"
007800                               organization is line sequential
007900                               file status  is Ws-Prt-Status.
008000*
008100 data                     division.
008200*========================
008300*
008400 file section.
008500*
008600 fd  PV-Work-File.
008700     copy "WSPVWRK.cob".
008800*
008900 fd  Print-File.
009000 01  Print-Line              pic x(132).
009100*
009200 working-storage          section.
009300*------------------------
009400 77  Prog-Name            pic x(15)  value "PVRPT (1.2)".
009500*
009600 01  WS-Switches.
009700     03  Ws-Eof-Sw         pic x      value "N".
009800         88  Ws-Eof-Yes               value "Y".
009900     03  filler            pic x(08).
010000*
010100 01  WS-File-Status.
010200     03  Ws-Wrk-Status     pic xx     value "00".
010300     03  Ws-Prt-Status     pic xx     value "00".
010400     03  filler            pic x(08).
010500*
010600 01  WS-Held-Totals.
010700     03  Wh-Eeg-Revenue-Eur pic S9(9)v9(2)  comp-3  value zero.
010800     03  Wh-Lost-Revenue-Eur pic S9(9)v9(2) comp-3  value zero.
010900     03  Wh-Curtailed-Hours pic S9(5)v9(2)  comp-3  value zero.
011000     03  Wh-Pv-Energy-Kwh  pic S9(9)v9(4)   comp-3  value zero.
011100     03  Wh-Lost-Energy-Kwh pic S9(9)v9(4)  comp-3  value zero.
011200     03  Wh-Gen-Energy-Kwh pic S9(9)v9(4)   comp-3  value zero.
011300     03  Wh-Lost-Pct       pic S9(3)v9(2)   comp-3  value zero.
011400     03  filler            pic x(10).
011500*
011600*    Rounded down to report precision before the edit move -
011700*    Bus Rule 11, energy to 2 decimals, hours to 1 decimal.
011800*
011900 01  WS-Print-Fields.
012000     03  Wp-Energy-2dp     pic S9(9)v99     comp-3  value zero.
012100     03  Wp-Hours-1dp      pic S9(5)v9      comp-3  value zero.
012200     03  filler            pic x(10).
012300*
012400 01  WS-Edit-Amount.
012500     03  We-Amount-Edit    pic z,zzz,zz9.99.
012600     03  We-Amount-Alt redefines We-Amount-Edit
012700                           pic x(12).
012800     03  filler            pic x(04).
012900*
013000 01  WS-Edit-Hours.
013100     03  We-Hours-Edit     pic zz,zz9.9.
013200     03  We-Hours-Alt redefines We-Hours-Edit
013300                           pic x(8).
013400     03  filler            pic x(04).
013500*
013600 01  WS-Edit-Pct.
013700     03  We-Pct-Edit       pic zz9.99.
013800     03  We-Pct-Alt redefines We-Pct-Edit
013900                           pic x(6).
014000     03  filler            pic x(04).
014100*
014200 01  Error-Messages.
014300     03  Pv201             pic x(45)
014400         value "PV201 PVWORK file not found - aborting".
014500     03  Pv202             pic x(45)
014600         value "PV202 Unable to open PVREPT output file".
014700     03  filler            pic x(50).
014800*
014900 procedure division.
015000*===================
015100*
015200*    Driver paragraph - open, read the totals record PV000 wrote
015300*    first, print the heading and the two summary blocks off it,
015400*    then stream the monthly rows straight through to the table
015500*    print, one record at a time.
015600*
015700 aa000-Main-Rtn.
015800     display  Prog-Name " starting".
015900     perform  bb000-Open-Rtn.
016000*
016100*    PVWORK's first record is always the "T" totals record, see
016200*    WSPVWRK.cob and PV000's ff000-Write-Work-Rtn - held here
016300*    before the heading prints so the monetary/energetic blocks
016400*    below have something to print from.
016500*
016600     perform  cc000-Read-Work-Rtn thru cc000-Exit.
016700     if       Wk-Is-Totals-Rec
016800              perform  dd000-Hold-Totals-Rtn
016900     end-if.
017000*
017100*    Primes the read for the monthly "M" rows that follow - the
017200*    gg100 loop below reads the next one itself each time round.
017300*
017400     perform  cc000-Read-Work-Rtn thru cc000-Exit.
017500     perform  ee000-Print-Heading-Rtn thru ee000-Exit.
017600     perform  ff000-Print-Monetary-Rtn thru ff000-Exit.
017700     perform  ff100-Print-Energy-Rtn thru ff100-Exit.
017800     perform  gg000-Print-Month-Head-Rtn thru gg000-Exit.
017900     perform  gg100-Print-Month-Rtn thru gg100-Exit
018000              until Ws-Eof-Yes.
018100     perform  zz000-Close-Rtn.
018200     display  Prog-Name " ended normally".
018300     stop     run.
018400*
018500*    PVWORK opened first since without it there is nothing to
018600*    print - Print-File is only created once the input side is
018700*    confirmed good, same ordering habit as PV000's bb000.
018800*
018900 bb000-Open-Rtn.
019000*
019100*    PVWORK missing means PV000 never ran, or ran and blew up
019200*    before it got to Ff000-Write-Work-Rtn - either way there is
019300*    nothing to print, so this aborts rather than writing an
019400*    empty PVREPT that Operations would mistake for a clean run.
019500*
019600     open     input  PV-Work-File.
019700     if       Ws-Wrk-Status not = "00"
019800              display  Pv201
019900              go to    zz990-Abort-Rtn.
020000     open     output Print-File.
020100     if       Ws-Prt-Status not = "00"
020200              display  Pv202
020300              go to    zz990-Abort-Rtn.
020400*
020500*    Single read paragraph used both to prime and to drive the
020600*    monthly loop in aa000 - EOF just sets the switch, PVWORK
020700*    always ends cleanly after the last month row PV000 wrote,
020800*    there is no separate end marker record to look for.
020900*
021000 cc000-Read-Work-Rtn.
021100     read     PV-Work-File
021200              at end
021300              move     "Y" to Ws-Eof-Sw.
021400 cc000-Exit.
021500     exit.
021600*
021700*    Sets Ws-Eof-Sw only, exits here in every case so the caller
021800*    always lands back at the perform statement whichever branch
021900*    of the read was taken.
022000*
022100*    Copies the one totals record off Wk-Totals-Group into
022200*    WS-Held-Totals before the next read overwrites the record
022300*    area with the first monthly row - Upsi-0 test mode echoes
022400*    what was held so a rerun can be checked against PV000's own
022500*    test mode display without waiting for the printed report.
022600*
022700 dd000-Hold-Totals-Rtn.
022800     move     Wk-Eeg-Revenue-Eur  to Wh-Eeg-Revenue-Eur.
022900     move     Wk-Lost-Revenue-Eur to Wh-Lost-Revenue-Eur.
023000     move     Wk-Curtailed-Hours  to Wh-Curtailed-Hours.
023100     move     Wk-Pv-Energy-Kwh    to Wh-Pv-Energy-Kwh.
023200     move     Wk-Lost-Energy-Kwh  to Wh-Lost-Energy-Kwh.
023300     move     Wk-Gen-Energy-Kwh   to Wh-Gen-Energy-Kwh.
023400     move     Wk-Lost-Pct         to Wh-Lost-Pct.
023500     if       Pv-Test-Mode-On
023600              display  "PVRPT TEST MODE - Wh-Eeg-Revenue-Eur  = "
023700                       Wh-Eeg-Revenue-Eur
023800              display  "PVRPT TEST MODE - Wh-Lost-Revenue-Eur = "
023900                       Wh-Lost-Revenue-Eur
024000     end-if.
024100*
024200*    Pv-Top-Of-Form forces a page eject ahead of the title line
024300*    only - the dashed rule line that follows prints on the same
024400*    page, no further ejects wanted mid report.
024500*
024600 ee000-Print-Heading-Rtn.
024700     move     spaces to Print-Line.
024800     move     "PV WIRTSCHAFTLICHKEITSANALYSE - CLIPPING UND EEG"
024900              to Print-Line.
025000     write    Print-Line after advancing Pv-Top-Of-Form.
025100     move     "------------------------------------------------"
025200              to Print-Line.
025300     write    Print-Line.
025400     move     "MONETAERE AUSWERTUNG" to Print-Line.
025500     write    Print-Line.
025600 ee000-Exit.
025700     exit.
025800*
025900*    Three monetary lines - EEG revenue earned, revenue lost to
026000*    clipping, and hours curtailed by negative prices.  Each
026100*    value is edited then swapped to German punctuation before
026200*    it goes into the print line, see Zz900/Zz901 below.
026300*
026400 ff000-Print-Monetary-Rtn.
026500*
026600*    GESAMTERTRAG EEG - total EUR earned selling delivered energy
026700*    at the flat EEG tariff, Bus Rule 6 in PV000's dd200 rtn.
026800*
026900     move     Wh-Eeg-Revenue-Eur to We-Amount-Edit.
027000     perform  zz900-Swap-Amount-Rtn.
027100     string   "  GESAMTERTRAG EEG            :    "
027200              We-Amount-Alt delimited by size
027300              " EUR" delimited by size
027400              into Print-Line.
027500     write    Print-Line.
027600     move     spaces to Print-Line.
027700*
027800*    VERLUST DURCH CLIPPING (EUR) - what that lost energy would
027900*    have earned at the same tariff, had the inverter cap allowed
028000*    it through, Bus Rule 7.
028100*
028200     move     Wh-Lost-Revenue-Eur to We-Amount-Edit.
028300     perform  zz900-Swap-Amount-Rtn.
028400     string   "  VERLUST DURCH CLIPPING      :    "
028500              We-Amount-Alt delimited by size
028600              " EUR" delimited by size
028700              into Print-Line.
028800     write    Print-Line.
028900     move     spaces to Print-Line.
029000*
029100*    Curtailed hours rounded to 1 decimal before the edit move,
029200*    per change .02 above - was truncating and under-reporting.
029300*
029400     compute  Wp-Hours-1dp rounded = Wh-Curtailed-Hours.
029500     move     Wp-Hours-1dp to We-Hours-Edit.
029600     perform  zz901-Swap-Hours-Rtn.
029700     string   "  ABREGELUNG NEG. PREISE      :        "
029800              We-Hours-Alt delimited by size
029900              " H" delimited by size
030000              into Print-Line.
030100     write    Print-Line.
030200     move     "ENERGETISCHE AUSWERTUNG" to Print-Line.
030300     write    Print-Line.
030400 ff000-Exit.
030500     exit.
030600*
030700*    Energetic block - lost kWh, loss percentage, and total kWh
030800*    generated.  Same rounding and punctuation swap pattern as
030900*    the monetary block above, kept as three separate moves
031000*    rather than a table so each line can carry its own label.
031100*
031200 ff100-Print-Energy-Rtn.
031300*
031400*    VERLUST DURCH CLIPPING (KWH) - lost energy in kWh, rounded to
031500*    2 decimals for the printed line per Bus Rule 11.
031600*
031700     compute  Wp-Energy-2dp rounded = Wh-Lost-Energy-Kwh.
031800     move     Wp-Energy-2dp to We-Amount-Edit.
031900     perform  zz900-Swap-Amount-Rtn.
032000     string   "  VERLUST DURCH CLIPPING      :    "
032100              We-Amount-Alt delimited by size
032200              " KWH" delimited by size
032300              into Print-Line.
032400     write    Print-Line.
032500     move     spaces to Print-Line.
032600*
032700*    VERLUST IN PROZENT - the same loss expressed as a percentage
032800*    of total generation, already zero-guarded back in PV000's
032900*    ee000-Derive-Totals-Rtn so there is nothing to guard here.
033000*
033100     move     Wh-Lost-Pct to We-Pct-Edit.
033200     perform  zz902-Swap-Pct-Rtn.
033300     string   "  VERLUST IN PROZENT          :          "
033400              We-Pct-Alt delimited by size
033500              " %" delimited by size
033600              into Print-Line.
033700     write    Print-Line.
033800     move     spaces to Print-Line.
033900*
034000*    GESAMTERTRAG (KWH) - total energy actually delivered through
034100*    the inverter cap for the year, closes out the energetic
034200*    block with a blank line ahead of the monthly table below.
034300*
034400     compute  Wp-Energy-2dp rounded = Wh-Gen-Energy-Kwh.
034500     move     Wp-Energy-2dp to We-Amount-Edit.
034600     perform  zz900-Swap-Amount-Rtn.
034700     string   "  GESAMTERTRAG                :    "
034800              We-Amount-Alt delimited by size
034900              " KWH" delimited by size
035000              into Print-Line.
035100     write    Print-Line.
035200     move     spaces to Print-Line.
035300     write    Print-Line.
035400 ff100-Exit.
035500     exit.
035600*
035700*    One line title ahead of the monthly detail rows - no column
035800*    headers printed, the site has always read this table off the
035900*    plain "YYYY-MM   nnn,nn KWH" layout gg100 below produces.
036000*
036100 gg000-Print-Month-Head-Rtn.
036200     move     "CLIPPING-VERLUSTE PRO MONAT" to Print-Line.
036300     write    Print-Line.
036400 gg000-Exit.
036500     exit.
036600*
036700*    Prints one detail line per monthly row, skipping any record
036800*    that is not a month row (there is none in practice, but the
036900*    guard keeps this paragraph safe if PVWORK's layout is ever
037000*    extended with a third record type).  No grand total line
037100*    printed here, per change .03 - Accounts confirmed the
037200*    summary block above already covers the yearly total.
037300*
037400 gg100-Print-Month-Rtn.
037500     if       Wk-Is-Month-Rec
037600              compute  Wp-Energy-2dp rounded = Wk-Lost-Kwh
037700              move     Wp-Energy-2dp to We-Amount-Edit
037800              perform  zz900-Swap-Amount-Rtn
037900              string   "  " Wk-Year-Month delimited by size
038000                       "        " delimited by size
038100                       We-Amount-Alt delimited by size
038200                       " KWH" delimited by size
038300                       into Print-Line
038400              write    Print-Line
038500     end-if.
038600     perform  cc000-Read-Work-Rtn thru cc000-Exit.
038700 gg100-Exit.
038800     exit.
038900*
039000*    House trick for German punctuation - swap the US style edit
039100*    picture output rather than flip Decimal-Point Is Comma, that
039200*    switch is global and this load module set is shared with the
039300*    USA sites too.  See change .01 above.  Comma and dot are
039400*    swapped via a spare character "#" so the second inspect does
039500*    not undo what the first one just did.
039600*
039700 zz900-Swap-Amount-Rtn.
039800     inspect  We-Amount-Alt replacing all "," by "#".
039900     inspect  We-Amount-Alt replacing all "." by ",".
040000     inspect  We-Amount-Alt replacing all "#" by ".".
040100*
040200*    Same swap, narrower field - hours only ever run to four
040300*    figures so there is at most one thousands comma to flip.
040400*
040500 zz901-Swap-Hours-Rtn.
040600     inspect  We-Hours-Alt replacing all "," by "#".
040700     inspect  We-Hours-Alt replacing all "." by ",".
040800     inspect  We-Hours-Alt replacing all "#" by ".".
040900*
041000*    Percentage field never carries a thousands comma, only the
041100*    decimal point needs swapping.
041200*
041300 zz902-Swap-Pct-Rtn.
041400     inspect  We-Pct-Alt replacing all "." by ",".
041500*
041600*    Normal end of run.
041700*
041800 zz000-Close-Rtn.
041900     close    PV-Work-File
042000              Print-File.
042100*
042200*    Abort path - Print-File may not have been opened yet if
042300*    bb000 failed on PVWORK, closing it anyway is harmless, the
042400*    runtime just ignores a close on a file never opened.
042500*
042600 zz990-Abort-Rtn.
042700     close    PV-Work-File
042800              Print-File.
042900     stop     run.
